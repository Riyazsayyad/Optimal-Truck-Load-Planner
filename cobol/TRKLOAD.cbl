000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRKLOAD.
000300 AUTHOR.        W T HARGROVE.
000400 INSTALLATION.  FREIGHT OPERATIONS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  04-14-86.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  PROGRAM TRKLOAD - TRUCK LOAD OPTIMIZER.  READS ONE TRUCK      *
001100*  RECORD AND UP TO 25 CANDIDATE FREIGHT ORDER RECORDS, THEN     *
001200*  SELECTS THE SUBSET OF ORDERS THAT MAXIMIZES TOTAL PAYOUT      *
001300*  WITHOUT EXCEEDING THE TRUCK'S WEIGHT AND VOLUME CAPACITY AND  *
001400*  WITHOUT VIOLATING ROUTE, HAZMAT, OR PICKUP/DELIVERY WINDOW    *
001500*  COMPATIBILITY RULES.  WRITES A PLAN RESULT RECORD, ONE        *
001600*  DETAIL RECORD PER SELECTED ORDER, AND A PRINTED LOAD PLAN     *
001700*  REPORT.  ALL INPUT ERRORS ARE DISPLAYED TO SYSOUT AND STOP    *
001800*  THE RUN BEFORE OPTIMIZATION IS ATTEMPTED.                     *
001900*****************************************************************
002000*     AMENDMENT HISTORY
002100*
002200*      DATE       BY    REQUEST      DESCRIPTION
002300*      --------   ---   ----------   --------------------------
002400*      04-14-86   WTH   TL-4401      ORIGINAL PROGRAM.
002500*      03-02-98   WTH   Y2K-0017     DATE FIELDS CONFIRMED 9(8)
002600*                                    YYYYMMDD THROUGHOUT - NO
002650*                                    2-DIGIT YEAR WINDOWING USED.
002700*      05-22-09   WTH   TL-4415      ADDED HAZMAT ISOLATION CHECK
002800*                                    TO 320-CHECK-FEASIBLE.
002900*      11-03-09   MBW   TL-4440      CORRECTED TIME-WINDOW TEST -
002950*                                    WAS COMPARING PICKUP TO
002975*                                    PICKUP INSTEAD OF DELIVERY.
003300*      07-14-11   MBW   TL-4518      REWORKED SUBSET SEARCH TO
003400*                                    BINARY-COUNTER ENUMERATION,
003500*                                    OUT OF WS-ORDER-TAB (COPY
003600*                                    TRKORDC) RATHER THAN A
003700*                                    SEPARATE SCRATCH TABLE.
003800*      09-30-13   WTH   TL-4602      ADDED DETAIL-FILE OUTPUT -
003900*                                    PLAN-FILE ALONE DID NOT
004000*                                    CARRY THE SELECTED ORDER IDS.
004100*      01-18-16   CJP   TL-4711      REPORT NOW SHOWS PAYOUT IN
004200*                                    DOLLARS AND CENTS PER
004300*                                    OPERATIONS REQUEST.
004400*      06-02-20   MBW   TL-4855      ZERO-ORDER RUNS NOW WRITE AN
004500*                                    EMPTY PLAN RECORD INSTEAD OF
004600*                                    ABENDING ON THE FIRST READ.
004700*      04-11-23   CJP   TL-4930      25-ORDER MAXIMUM NOW CHECKED
004800*                                    BEFORE OPTIMIZATION, NOT
004900*                                    DURING - RUN IS REJECTED
005000*                                    OUTRIGHT ON THE 26TH RECORD.
005100*      02-14-25   CJP   TL-5002      NUMERIC-EDIT CHECKS ADDED ON
005200*                                    ALL DISPLAY-NUMERIC INPUT
005300*                                    FIELDS BEFORE ARITHMETIC IS
005400*                                    DONE ON THEM.
005420*      08-09-26   CJP   TL-5110      PAYOUT-DL/PAYOUT-TL WERE
005440*                                    RECEIVING RAW CENTS WITH NO
005460*                                    DECIMAL ALIGNMENT - REPORT
005480*                                    PRINTED CENTS AS WHOLE
005495*                                    DOLLARS.  NOW DIVIDED DOWN
005497*                                    THROUGH WS-RPT-PAYOUT-DOLLARS
005498*                                    BEFORE THE MOVE TO THE EDITED
005499*                                    FIELD.
005500*****************************************************************
005600*     FILES
005700*
005800*     TRUCK-FILE   - ONE TRUCK RECORD PER RUN (CAPACITY).
005900*     ORDER-FILE   - UP TO 25 CANDIDATE FREIGHT ORDER RECORDS.
006000*     PLAN-FILE    - ONE LOAD PLAN RESULT RECORD PER RUN.
006100*     DETAIL-FILE  - ONE RECORD PER SELECTED ORDER.
006200*     PLAN-REPORT  - PRINTED LOAD PLAN REPORT.
006300*****************************************************************
006400*     COPYBOOKS
006500*
006600*     TRKORDC  - ORDER WORK-TABLE LAYOUT (WS-ORDER-TAB).
006700*****************************************************************
006800*
006900 ENVIRONMENT DIVISION.
007000*
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.   IBM-390.
007300 OBJECT-COMPUTER.   IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*
008000     SELECT TRUCK-FILE  ASSIGN TO UT-S-TRKIN
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200     SELECT ORDER-FILE  ASSIGN TO UT-S-ORDIN
008300         ORGANIZATION IS LINE SEQUENTIAL.
008400     SELECT PLAN-FILE   ASSIGN TO UT-S-PLANOUT
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600     SELECT DETAIL-FILE ASSIGN TO UT-S-DETOUT
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800     SELECT PLAN-REPORT ASSIGN TO UT-S-PLANRPT
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000*
009100 DATA DIVISION.
009200*
009300 FILE SECTION.
009400*
009500 FD  TRUCK-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 38 CHARACTERS
009850     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS TRUCK-REC.
010000*
010100*    NOTE - TRUCK-REC FIELDS SUM TO THE FULL 38-CHARACTER
010200*    RECORD LENGTH.  THERE IS NO SPARE BYTE FOR A FILLER PAD.
010300*
010400 01  TRUCK-REC.
010500     05  TRK-TRUCK-ID           PIC X(20).
010600     05  TRK-MAX-WEIGHT-X       PIC X(09).
010700     05  TRK-MAX-WEIGHT-LBS REDEFINES TRK-MAX-WEIGHT-X
010800                                PIC 9(09).
010900     05  TRK-MAX-VOLUME-X       PIC X(09).
011000     05  TRK-MAX-VOLUME-CUFT REDEFINES TRK-MAX-VOLUME-X
011100                                PIC 9(09).
011200*
011300 FD  ORDER-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 137 CHARACTERS
011650     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS ORDER-REC.
011800*
011900 01  ORDER-REC.
012000     05  ORD-ORDER-ID           PIC X(20).
012100     05  ORD-PAYOUT-X           PIC X(11).
012200     05  ORD-PAYOUT-CENTS REDEFINES ORD-PAYOUT-X
012300                                PIC 9(11).
012400     05  ORD-WEIGHT-X           PIC X(09).
012500     05  ORD-WEIGHT-LBS REDEFINES ORD-WEIGHT-X
012600                                PIC 9(09).
012700     05  ORD-VOLUME-X           PIC X(09).
012800     05  ORD-VOLUME-CUFT REDEFINES ORD-VOLUME-X
012900                                PIC 9(09).
013000     05  ORD-ORIGIN             PIC X(30).
013100     05  ORD-DESTINATION        PIC X(30).
013200     05  ORD-PICKUP-X           PIC X(08).
013300     05  ORD-PICKUP-DATE REDEFINES ORD-PICKUP-X
013400                                PIC 9(08).
013500     05  ORD-DELIVERY-X         PIC X(08).
013600     05  ORD-DELIVERY-DATE REDEFINES ORD-DELIVERY-X
013700                                PIC 9(08).
013800     05  ORD-HAZMAT-FLAG        PIC X(01).
013900     05  FILLER                 PIC X(11).
014000*
014100 FD  PLAN-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 68 CHARACTERS
014450     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS PLAN-REC.
014600*
014700 01  PLAN-REC.
014800     05  PLN-TRUCK-ID           PIC X(20).
014900     05  PLN-SELECTED-COUNT     PIC 9(02).
015000     05  PLN-TOTAL-PAYOUT-CENTS PIC 9(13).
015100     05  PLN-TOTAL-WEIGHT-LBS   PIC 9(09).
015200     05  PLN-TOTAL-VOLUME-CUFT  PIC 9(09).
015300     05  PLN-UTIL-WEIGHT-PCT    PIC 9(03)V99.
015400     05  PLN-UTIL-VOLUME-PCT    PIC 9(03)V99.
015500     05  FILLER                 PIC X(05).
015600*
015700 FD  DETAIL-FILE
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 51 CHARACTERS
016050     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS DETAIL-REC.
016200*
016300*    NOTE - DETAIL-REC FIELDS SUM TO THE FULL 51-CHARACTER
016400*    RECORD LENGTH.  THERE IS NO SPARE BYTE FOR A FILLER PAD.
016500*
016600 01  DETAIL-REC.
016700     05  DTL-TRUCK-ID           PIC X(20).
016800     05  DTL-ORDER-ID           PIC X(20).
016900     05  DTL-PAYOUT-CENTS       PIC 9(11).
017000*
017100 FD  PLAN-REPORT
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 132 CHARACTERS
017450     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS PLAN-REPORT-LINE.
017700*
017800 01  PLAN-REPORT-LINE           PIC X(132).
017900*
018000 WORKING-STORAGE SECTION.
018100*
018200 01  PROGRAM-INDICATOR-SWITCHES.
018300     05  WS-EOF-TRUCK-SW        PIC X(03)  VALUE 'NO '.
018400         88  EOF-TRUCK                     VALUE 'YES'.
018500     05  WS-EOF-ORDER-SW        PIC X(03)  VALUE 'NO '.
018600         88  EOF-ORDER                     VALUE 'YES'.
018700     05  WS-INPUT-OK-SW         PIC X(03)  VALUE 'YES'.
018800         88  INPUT-OK                      VALUE 'YES'.
018900         88  INPUT-NOT-OK                  VALUE 'NO '.
019000     05  WS-RUN-REJECTED-SW     PIC X(03)  VALUE 'NO '.
019100         88  RUN-REJECTED                  VALUE 'YES'.
019200     05  WS-FEASIBLE-SW         PIC X(03)  VALUE 'NO '.
019300         88  SUBSET-FEASIBLE                VALUE 'YES'.
019400         88  SUBSET-NOT-FEASIBLE             VALUE 'NO '.
019500*
019600 01  WS-ACCUMULATORS.
019700     05  WS-ORDER-COUNT         PIC S9(4)  COMP VALUE ZERO.
019800     05  WS-SELECTED-COUNT      PIC S9(4)  COMP VALUE ZERO.
019900     05  WS-SUBSET-SIZE         PIC S9(4)  COMP VALUE ZERO.
020000     05  WS-HAZMAT-IN-SUBSET    PIC S9(4)  COMP VALUE ZERO.
020100     05  WS-TAB-IX              PIC S9(4)  COMP VALUE ZERO.
020200     05  WS-BIT-IX              PIC S9(4)  COMP VALUE ZERO.
020300     05  WS-FIRST-IN-SUBSET-IX  PIC S9(4)  COMP VALUE ZERO.
020400*
020410*    WS-SUBSET-SEARCH HOLDS THE BINARY-COUNTER ENUMERATION
020420*    (TL-4518) - WS-SUBSET-MASK RUNS 0 THROUGH WS-MAX-MASK,
020430*    BIT N OF THE MASK STANDING FOR "ORDER N IS IN THIS
020440*    CANDIDATE SUBSET".  310-DECODE-SUBSET/312-DECODE-ONE-BIT
020450*    PEEL THE MASK APART ONE BIT AT A TIME INTO TE-IN-SUBSET,
020460*    WITHOUT A SEPARATE SCRATCH TABLE OF SUBSETS EVER BEING
020470*    BUILT IN STORAGE.
020480*
020500 01  WS-SUBSET-SEARCH.
020600     05  WS-SUBSET-MASK         PIC S9(8)  COMP VALUE ZERO.
020700     05  WS-MAX-MASK            PIC S9(8)  COMP VALUE ZERO.
020800     05  WS-DECODE-MASK         PIC S9(8)  COMP VALUE ZERO.
020900     05  WS-DECODE-BIT          PIC S9(4)  COMP VALUE ZERO.
021000     05  WS-BEST-MASK           PIC S9(8)  COMP VALUE ZERO.
021300*
021400 01  WS-SUBSET-TOTALS.
021500     05  WS-SUBSET-PAYOUT       PIC S9(13) VALUE ZERO.
021600     05  WS-SUBSET-WEIGHT       PIC S9(9)  VALUE ZERO.
021700     05  WS-SUBSET-VOLUME       PIC S9(9)  VALUE ZERO.
021800     05  WS-SUBSET-EARLY-PICKUP PIC S9(8)  VALUE ZERO.
022100     05  WS-SUBSET-LATE-DLVRY   PIC S9(8)  VALUE ZERO.
022200     05  WS-SUBSET-ROUTE-ORIGIN PIC X(30)  VALUE SPACES.
022300     05  WS-SUBSET-ROUTE-DEST   PIC X(30)  VALUE SPACES.
022400*
022500 01  WS-BEST-TOTALS.
022600     05  WS-BEST-PAYOUT         PIC S9(13) VALUE ZERO.
022700     05  WS-BEST-WEIGHT         PIC S9(9)  VALUE ZERO.
022800     05  WS-BEST-VOLUME         PIC S9(9)  VALUE ZERO.
022900     05  WS-BEST-COUNT          PIC S9(4)  COMP VALUE ZERO.
023000*
023100 01  WS-TRUCK-WORK.
023200     05  WS-TRUCK-ID            PIC X(20)  VALUE SPACES.
023300     05  WS-MAX-WEIGHT-LBS      PIC 9(09)  VALUE ZERO.
023400     05  WS-MAX-VOLUME-CUFT     PIC 9(09)  VALUE ZERO.
023500*
023600 01  WS-RESULT-WORK.
023700     05  WS-UTIL-WEIGHT-PCT     PIC 9(03)V99 VALUE ZERO.
023800     05  WS-UTIL-VOLUME-PCT     PIC 9(03)V99 VALUE ZERO.
023900     05  WS-UTIL-INTERMED       PIC S9(9)V99 VALUE ZERO.
023950     05  WS-RPT-PAYOUT-DOLLARS  PIC S9(11)V99 VALUE ZERO.
024000*
024100 01  ERROR-MESSAGE-EL           PIC X(80).
024200*
024300 01  HL-HEADER-1.
024400     05  FILLER                 PIC X(01)  VALUE SPACES.
024500     05  FILLER                 PIC X(20) VALUE 'TRUCK LOAD PLAN'.
024600     05  FILLER                 PIC X(10)  VALUE 'TRUCK ID: '.
024700     05  RPT-TRUCK-ID           PIC X(20).
024800     05  FILLER                 PIC X(71)  VALUE SPACES.
024900*
025000 01  HL-HEADER-2.
025100     05  FILLER                 PIC X(01)  VALUE SPACES.
025200     05  FILLER              PIC X(18) VALUE 'MAX WEIGHT (LBS) '.
025300     05  RPT-MAX-WEIGHT         PIC ZZZ,ZZZ,ZZ9.
025400     05  FILLER                 PIC X(05)  VALUE SPACES.
025500     05  FILLER              PIC X(19) VALUE 'MAX VOLUME (CUFT)'.
025600     05  RPT-MAX-VOLUME         PIC ZZZ,ZZZ,ZZ9.
025700     05  FILLER                 PIC X(56)  VALUE SPACES.
025800*
025900 01  HL-HEADER-3.
026000     05  FILLER                 PIC X(03)  VALUE SPACES.
026100     05  FILLER                 PIC X(12)  VALUE 'ORDER ID'.
026200     05  FILLER                 PIC X(07)  VALUE 'PAYOUT'.
026300     05  FILLER                 PIC X(07)  VALUE SPACES.
026400     05  FILLER                 PIC X(06)  VALUE 'WEIGHT'.
026500     05  FILLER                 PIC X(06)  VALUE SPACES.
026600     05  FILLER                 PIC X(06)  VALUE 'VOLUME'.
026700     05  FILLER                 PIC X(06)  VALUE SPACES.
026800     05  FILLER                 PIC X(06)  VALUE 'ORIGIN'.
026900     05  FILLER                 PIC X(18)  VALUE SPACES.
027000     05  FILLER                 PIC X(11)  VALUE 'DESTINATION'.
027100     05  FILLER                 PIC X(44)  VALUE SPACES.
027200*
027300 01  DL-DETAIL.
027400     05  FILLER                 PIC X(03)  VALUE SPACES.
027500     05  ORDER-ID-DL            PIC X(20).
027600     05  FILLER                 PIC X(02)  VALUE SPACES.
027700     05  PAYOUT-DL              PIC ZZZ,ZZZ,ZZ9.99-.
027800     05  FILLER                 PIC X(02)  VALUE SPACES.
027900     05  WEIGHT-DL              PIC ZZZ,ZZ9.
028000     05  FILLER                 PIC X(02)  VALUE SPACES.
028100     05  VOLUME-DL              PIC ZZZ,ZZ9.
028200     05  FILLER                 PIC X(02)  VALUE SPACES.
028300     05  ORIGIN-DL              PIC X(30).
028400     05  FILLER                 PIC X(02)  VALUE SPACES.
028500     05  DESTINATION-DL         PIC X(30).
028600     05  FILLER                 PIC X(06)  VALUE SPACES.
028700*
028800 01  TL-TOTALS-1.
028900     05  FILLER                 PIC X(03)  VALUE SPACES.
029000     05  FILLER                 PIC X(20)
029100              VALUE 'SELECTED ORDER COUNT'.
029200     05  FILLER                 PIC X(02)  VALUE SPACES.
029300     05  COUNT-TL               PIC ZZ9.
029400     05  FILLER                 PIC X(10)  VALUE SPACES.
029500     05  FILLER                 PIC X(13)  VALUE 'TOTAL PAYOUT '.
029600     05  PAYOUT-TL              PIC ZZZ,ZZZ,ZZ9.99-.
029700     05  FILLER                 PIC X(61)  VALUE SPACES.
029800*
029900 01  TL-TOTALS-2.
030000     05  FILLER                 PIC X(03)  VALUE SPACES.
030100     05  FILLER                 PIC X(14)  VALUE 'TOTAL WEIGHT  '.
030200     05  WEIGHT-TL              PIC ZZZ,ZZZ,ZZ9.
030300     05  FILLER                 PIC X(05)  VALUE SPACES.
030400     05  FILLER                 PIC X(14)  VALUE 'TOTAL VOLUME  '.
030500     05  VOLUME-TL              PIC ZZZ,ZZZ,ZZ9.
030600     05  FILLER                 PIC X(62)  VALUE SPACES.
030700*
030800 01  TL-TOTALS-3.
030900     05  FILLER                 PIC X(03)  VALUE SPACES.
031000     05  FILLER              PIC X(19) VALUE 'WEIGHT UTIL PCT  '.
031100     05  WT-PCT-TL              PIC ZZ9.99.
031200     05  FILLER                 PIC X(05)  VALUE SPACES.
031300     05  FILLER              PIC X(19) VALUE 'VOLUME UTIL PCT  '.
031400     05  VL-PCT-TL              PIC ZZ9.99.
031500     05  FILLER                 PIC X(65)  VALUE SPACES.
031600*
031700 COPY TRKORDC.
031800*
031900 PROCEDURE DIVISION.
032000*
032100 000-MAINLINE SECTION.
032210*
032220*    ONE STEP FEEDS THE NEXT, AND EACH STEP THAT CAN REJECT THE
032230*    RUN IS GUARDED BY "IF NOT RUN-REJECTED" RATHER THAN NESTED
032240*    INSIDE THE PRIOR STEP - THAT WAY EVERY PARAGRAPH DOWN HERE
032250*    STAYS FLAT, ONE PERFORM PER LINE, AND THE RUN-REJECTED
032260*    SWITCH (SET BY ANY VALIDATION FAILURE IN 150/220/230) DOES
032270*    THE SAME JOB CNTRLBRK'S EOF-INPUT SWITCH DOES FOR ITS OWN
032280*    READ LOOP - ONE FLAG, CHECKED ON THE WAY INTO EVERY STEP
032290*    THAT WOULD OTHERWISE ASSUME GOOD INPUT.  RETURN-CODE 16 ON
032295*    A REJECTED RUN LETS THE JCL STEP THAT CALLS THIS PROGRAM
032297*    TEST COND CODES AND SKIP THE DOWNSTREAM DISPATCH STEPS.
032299*
032300     OPEN INPUT  TRUCK-FILE
032400                 ORDER-FILE
032500          OUTPUT PLAN-FILE
032600                 DETAIL-FILE
032700                 PLAN-REPORT.
032800     PERFORM 100-READ-TRUCK-REC THRU 100-EXIT.
032900     IF NOT RUN-REJECTED
033000        PERFORM 150-VALIDATE-TRUCK THRU 150-EXIT.
033100     IF NOT RUN-REJECTED
033200        PERFORM 200-READ-ORDERS THRU 200-EXIT.
033300     IF NOT RUN-REJECTED
033400        PERFORM 230-VALIDATE-COUNT THRU 230-EXIT.
033500     IF NOT RUN-REJECTED
033600        PERFORM 300-OPTIMIZE-LOAD THRU 300-EXIT
033700        PERFORM 400-DERIVE-TOTALS THRU 400-EXIT
033800        PERFORM 500-WRITE-PLAN-REC THRU 500-EXIT
033900        PERFORM 520-WRITE-DETAIL-RECS THRU 520-EXIT
034000        PERFORM 600-WRITE-REPORT THRU 600-EXIT.
034100     CLOSE TRUCK-FILE
034200           ORDER-FILE
034300           PLAN-FILE
034400           DETAIL-FILE
034500           PLAN-REPORT.
034600     IF RUN-REJECTED
034700        MOVE 16 TO RETURN-CODE
034800     ELSE
034900        MOVE ZERO TO RETURN-CODE.
035000     GOBACK.
035100*
035200 100-READ-TRUCK-REC.
035210*
035220*    ONE TRUCK RECORD PER RUN.  IF THE FILE IS EMPTY THE RUN
035230*    HAS NOTHING TO OPTIMIZE AGAINST - REJECT IT HERE RATHER
035240*    THAN LETTING THE OPTIMIZER WALK OFF A TRUCK-WORK AREA
035250*    THAT WAS NEVER LOADED.  WS-TRUCK-ID/WS-MAX-WEIGHT-LBS/
035260*    WS-MAX-VOLUME-CUFT ARE THE WORKING COPIES EVERY LATER
035270*    PARAGRAPH READS - TRUCK-REC ITSELF IS NOT TOUCHED AGAIN
035280*    AFTER THIS PARAGRAPH.
035300*
035400     READ TRUCK-FILE
035500         AT END  MOVE 'YES' TO WS-EOF-TRUCK-SW,
035600                 MOVE 'RUN REJECTED - TRUCK FILE EMPTY'
035700                     TO ERROR-MESSAGE-EL,
035800                 DISPLAY ERROR-MESSAGE-EL,
035900                 MOVE 'YES' TO WS-RUN-REJECTED-SW,
036000                 GO TO 100-EXIT.
036100     MOVE TRK-TRUCK-ID       TO WS-TRUCK-ID.
036200     MOVE TRK-MAX-WEIGHT-LBS  TO WS-MAX-WEIGHT-LBS.
036300     MOVE TRK-MAX-VOLUME-CUFT TO WS-MAX-VOLUME-CUFT.
036400*
036500 100-EXIT.
036600     EXIT.
036700*
036800 150-VALIDATE-TRUCK.
036810*
036820*    CAPACITY MUST BE A POSITIVE NUMBER IN BOTH DIMENSIONS - A
036830*    TRUCK DECLARED WITH ZERO OR BLANK WEIGHT/VOLUME CAPACITY
036840*    CANNOT CARRY EVEN ONE ORDER, SO THE RUN IS REJECTED HERE
036850*    RATHER THAN SILENTLY OPTIMIZING TO AN EMPTY LOAD.
036900*
037000     MOVE 'YES' TO WS-INPUT-OK-SW.
037100     IF TRK-MAX-WEIGHT-LBS IS NOT NUMERIC OR
037200        WS-MAX-WEIGHT-LBS IS EQUAL TO ZERO
037300        MOVE 'RUN REJECTED - MAX-WEIGHT-LBS MUST BE GREATER '
037400          TO ERROR-MESSAGE-EL
037500        DISPLAY ERROR-MESSAGE-EL
037600        MOVE 'NO ' TO WS-INPUT-OK-SW.
037700     IF TRK-MAX-VOLUME-CUFT IS NOT NUMERIC OR
037800        WS-MAX-VOLUME-CUFT IS EQUAL TO ZERO
037900        MOVE 'RUN REJECTED - MAX-VOLUME-CUFT MUST BE GREATER '
038000          TO ERROR-MESSAGE-EL
038100        DISPLAY ERROR-MESSAGE-EL
038200        MOVE 'NO ' TO WS-INPUT-OK-SW.
038300     IF INPUT-NOT-OK
038400        MOVE 'YES' TO WS-RUN-REJECTED-SW.
038500*
038600 150-EXIT.
038700     EXIT.
038800*
038900 200-READ-ORDERS.
039010*
039020*    DRIVING PARAGRAPH FOR THE ORDER-FILE READ LOOP.  EACH
039030*    RECORD IS LOADED INTO THE NEXT WS-ORDER-TAB ENTRY AND
039040*    VALIDATED BEFORE THE NEXT READ IS ATTEMPTED - A REJECTED
039050*    RECORD STOPS THE LOOP COLD (RUN-REJECTED), THE SAME
039060*    SHORT-CIRCUIT CNTRLBRK USES FOR ITS OWN EOF/ERROR SWITCHES.
039070*
039100     MOVE 'NO ' TO WS-EOF-ORDER-SW.
039200     PERFORM 205-READ-ONE-ORDER THRU 205-EXIT.
039300     PERFORM 210-LOAD-ORDER-ENTRY THRU 210-EXIT
039400         UNTIL EOF-ORDER OR RUN-REJECTED.
039500*
039600 200-EXIT.
039700     EXIT.
039800*
039900 205-READ-ONE-ORDER.
040010*
040020*    SPLIT OUT OF 200-READ-ORDERS SO THE FIRST READ (BEFORE
040030*    THE LOOP TEST) AND EVERY SUBSEQUENT READ (AT THE BOTTOM
040040*    OF 210-LOAD-ORDER-ENTRY) SHARE ONE PARAGRAPH - A READ
040050*    FALLING OFF THE END OF ORDER-FILE IS NOT AN ERROR, IT IS
040060*    JUST THE SIGNAL TO STOP BUILDING THE TABLE.
040070*
040100     READ ORDER-FILE
040200         AT END  MOVE 'YES' TO WS-EOF-ORDER-SW,
040300                 GO TO 205-EXIT.
040400*
040500 205-EXIT.
040600     EXIT.
040700*
040800 210-LOAD-ORDER-ENTRY.
040810*
040820*    26TH RECORD CHECKED BEFORE IT IS EVER MOVED INTO THE TABLE
040830*    (TL-4930) - WS-ORDER-TAB ONLY HAS 25 OCCURRENCES, SO
040840*    LETTING A 26TH SET TE-IDX WOULD BE A SUBSCRIPT OVERRUN,
040850*    NOT JUST A BUSINESS-RULE VIOLATION.
040900*
041000     ADD 1 TO WS-ORDER-COUNT.
041100     IF WS-ORDER-COUNT IS GREATER THAN 25
041200        MOVE 'RUN REJECTED - MAXIMUM 25 ORDERS ALLOWED'
041300          TO ERROR-MESSAGE-EL
041400        DISPLAY ERROR-MESSAGE-EL
041500        MOVE 'YES' TO WS-RUN-REJECTED-SW
041600        GO TO 210-EXIT.
041700     SET TE-IDX TO WS-ORDER-COUNT.
041800     MOVE ORD-ORDER-ID        TO TE-ORDER-ID (TE-IDX).
041900     MOVE ORD-ORIGIN          TO TE-ORIGIN (TE-IDX).
042000     MOVE ORD-DESTINATION     TO TE-DESTINATION (TE-IDX).
042100     MOVE ORD-HAZMAT-FLAG     TO TE-HAZMAT-FLAG (TE-IDX).
042150*    TE-IN-SUBSET/TE-IN-BEST ARE SET FRESH ON EVERY MASK TRIED
042160*    BY 312-DECODE-ONE-BIT/412-MARK-ONE-BIT - THE 'N' MOVED
042170*    HERE IS JUST A SAFE STARTING VALUE FOR A TABLE ENTRY THAT
042180*    IS ABOUT TO BE FILLED IN.
042200     MOVE 'N'                 TO TE-IN-SUBSET (TE-IDX).
042300     MOVE 'N'                 TO TE-IN-BEST (TE-IDX).
042350*    THE SIX FIELDS BELOW CAME OFF ORDER-FILE AS DISPLAY-NUMERIC
042360*    TEXT, NOT BINARY - A BAD PUNCH OR A SHORT RECORD CAN LEAVE
042370*    NON-NUMERIC BYTES IN THEM, SO EACH IS TESTED THROUGH ITS
042380*    REDEFINES VIEW BEFORE IT EVER TOUCHES ARITHMETIC.  A
042390*    FAILING FIELD IS ZEROED HERE, NOT REJECTED - 220-VALIDATE-
042395*    ORDER IS WHERE THE RUN ACTUALLY GETS REJECTED FOR IT.
042400     IF ORD-PAYOUT-CENTS IS NUMERIC
042500        MOVE ORD-PAYOUT-CENTS TO TE-PAYOUT-CENTS (TE-IDX)
042600     ELSE
042700        MOVE ZERO TO TE-PAYOUT-CENTS (TE-IDX).
042800     IF ORD-WEIGHT-LBS IS NUMERIC
042900        MOVE ORD-WEIGHT-LBS TO TE-WEIGHT-LBS (TE-IDX)
043000     ELSE
043100        MOVE ZERO TO TE-WEIGHT-LBS (TE-IDX).
043200     IF ORD-VOLUME-CUFT IS NUMERIC
043300        MOVE ORD-VOLUME-CUFT TO TE-VOLUME-CUFT (TE-IDX)
043400     ELSE
043500        MOVE ZERO TO TE-VOLUME-CUFT (TE-IDX).
043600     IF ORD-PICKUP-DATE IS NUMERIC
043700        MOVE ORD-PICKUP-DATE TO TE-PICKUP-DATE (TE-IDX)
043800     ELSE
043900        MOVE ZERO TO TE-PICKUP-DATE (TE-IDX).
044000     IF ORD-DELIVERY-DATE IS NUMERIC
044100        MOVE ORD-DELIVERY-DATE TO TE-DELIVERY-DATE (TE-IDX)
044200     ELSE
044300        MOVE ZERO TO TE-DELIVERY-DATE (TE-IDX).
044400     PERFORM 220-VALIDATE-ORDER THRU 220-EXIT.
044500     IF RUN-REJECTED
044600        GO TO 210-EXIT.
044700     PERFORM 205-READ-ONE-ORDER THRU 205-EXIT.
044800*
044900 210-EXIT.
045000     EXIT.
045100*
045200 220-VALIDATE-ORDER.
045210*
045220*    EVERY CHECK BELOW RUNS REGARDLESS OF WHETHER AN EARLIER
045230*    ONE ALREADY FAILED - OPERATIONS WANTED THE FULL LIST OF
045240*    WHAT IS WRONG WITH A BAD ORDER IN ONE SYSOUT LISTING
045250*    RATHER THAN HAVING TO RERUN ONCE PER ERROR FOUND.  THE
045260*    PICKUP/DELIVERY COMPARE IS THE ONE EXCEPTION - IT IS
045270*    SKIPPED OUTRIGHT (220-SKIP-DATE-COMPARE) WHEN EITHER DATE
045280*    FAILED ITS OWN NUMERIC TEST, SINCE COMPARING A ZEROED-OUT
045290*    BAD DATE TO A GOOD ONE WOULD JUST PRODUCE A SECOND, BOGUS
045295*    ERROR MESSAGE ON TOP OF THE REAL ONE.
045300*
045400     MOVE 'YES' TO WS-INPUT-OK-SW.
045500     IF TE-ORDER-ID (TE-IDX) IS EQUAL TO SPACES
045600        MOVE 'RUN REJECTED - ORDER-ID MUST NOT BE BLANK'
045700          TO ERROR-MESSAGE-EL
045800        DISPLAY ERROR-MESSAGE-EL
045900        MOVE 'NO ' TO WS-INPUT-OK-SW.
046000     IF TE-ORIGIN (TE-IDX) IS EQUAL TO SPACES
046100        MOVE 'RUN REJECTED - ORIGIN MUST NOT BE BLANK - '
046200          TO ERROR-MESSAGE-EL
046300        DISPLAY ERROR-MESSAGE-EL
046400        DISPLAY TE-ORDER-ID (TE-IDX)
046500        MOVE 'NO ' TO WS-INPUT-OK-SW.
046600     IF TE-DESTINATION (TE-IDX) IS EQUAL TO SPACES
046700        MOVE 'RUN REJECTED - DESTINATION MUST NOT BE BLANK - '
046800          TO ERROR-MESSAGE-EL
046900        DISPLAY ERROR-MESSAGE-EL
047000        DISPLAY TE-ORDER-ID (TE-IDX)
047100        MOVE 'NO ' TO WS-INPUT-OK-SW.
047200     IF ORD-WEIGHT-LBS IS NOT NUMERIC OR
047300        TE-WEIGHT-LBS (TE-IDX) IS EQUAL TO ZERO
047400        MOVE 'RUN REJECTED - WEIGHT-LBS MUST BE GREATER '
047500             'THAN ZERO - ' TO ERROR-MESSAGE-EL
047600        DISPLAY ERROR-MESSAGE-EL
047700        DISPLAY TE-ORDER-ID (TE-IDX)
047800        MOVE 'NO ' TO WS-INPUT-OK-SW.
047900     IF ORD-VOLUME-CUFT IS NOT NUMERIC OR
048000        TE-VOLUME-CUFT (TE-IDX) IS EQUAL TO ZERO
048100        MOVE 'RUN REJECTED - VOLUME-CUFT MUST BE GREATER '
048200             'THAN ZERO - ' TO ERROR-MESSAGE-EL
048300        DISPLAY ERROR-MESSAGE-EL
048400        DISPLAY TE-ORDER-ID (TE-IDX)
048500        MOVE 'NO ' TO WS-INPUT-OK-SW.
048600     IF ORD-PAYOUT-CENTS IS NOT NUMERIC
048700        MOVE 'RUN REJECTED - PAYOUT-CENTS NOT NUMERIC - '
048800          TO ERROR-MESSAGE-EL
048900        DISPLAY ERROR-MESSAGE-EL
049000        DISPLAY TE-ORDER-ID (TE-IDX)
049100        MOVE 'NO ' TO WS-INPUT-OK-SW.
049200     IF ORD-PICKUP-DATE IS NOT NUMERIC OR
049300        ORD-DELIVERY-DATE IS NOT NUMERIC
049400        MOVE 'RUN REJECTED - PICKUP/DELIVERY DATE NOT '
049500             'NUMERIC - ' TO ERROR-MESSAGE-EL
049600        DISPLAY ERROR-MESSAGE-EL
049700        DISPLAY TE-ORDER-ID (TE-IDX)
049800        MOVE 'NO ' TO WS-INPUT-OK-SW
049900        GO TO 220-SKIP-DATE-COMPARE.
050000     IF TE-PICKUP-DATE (TE-IDX) IS GREATER THAN
050100        TE-DELIVERY-DATE (TE-IDX)
050200        MOVE 'RUN REJECTED - PICKUP-DATE AFTER DELIVERY-DATE '
050300             '- ' TO ERROR-MESSAGE-EL
050400        DISPLAY ERROR-MESSAGE-EL
050500        DISPLAY TE-ORDER-ID (TE-IDX)
050600        MOVE 'NO ' TO WS-INPUT-OK-SW.
050700*
050800 220-SKIP-DATE-COMPARE.
050900     IF INPUT-NOT-OK
051000        MOVE 'YES' TO WS-RUN-REJECTED-SW.
051100*
051200 220-EXIT.
051300     EXIT.
051400*
051500 230-VALIDATE-COUNT.
051510*
051520*    BELT-AND-SUSPENDERS BEHIND THE CHECK ALREADY MADE IN
051530*    210-LOAD-ORDER-ENTRY - KEPT AS ITS OWN PARAGRAPH SINCE
051540*    THE 25-ORDER MAXIMUM IS A NAMED RULE IN THE SPEC AND THE
051550*    MAINTENANCE TICKET (TL-4930) THAT INTRODUCED THE EARLY
051560*    CHECK IN 210 STILL WANTED A SINGLE PLACE TO POINT AT FOR
051570*    "WHERE DOES THE RUN GET REJECTED FOR TOO MANY ORDERS".
051600*
051700     IF WS-ORDER-COUNT IS GREATER THAN 25
051800        MOVE 'RUN REJECTED - MAXIMUM 25 ORDERS ALLOWED'
051900          TO ERROR-MESSAGE-EL
052000        DISPLAY ERROR-MESSAGE-EL
052100        MOVE 'YES' TO WS-RUN-REJECTED-SW.
052200*
052300 230-EXIT.
052400     EXIT.
052500*
052600 300-OPTIMIZE-LOAD.
052610*
052620*    THE SEARCH IS EXHAUSTIVE OVER EVERY SUBSET OF THE ORDERS
052630*    ON THE TRUCK - UP TO 25 OF THEM, SO UP TO 2**25 MASKS.
052640*    THAT IS A LOT OF PASSES BUT EACH ONE IS CHEAP (DECODE,
052650*    FEASIBILITY, SCORE) AND THE RUN IS BATCH, NOT ON-LINE, SO
052660*    WALL-CLOCK WAS JUDGED ACCEPTABLE AGAINST THE SIMPLICITY OF
052670*    NOT HAVING TO PRUNE THE SEARCH TREE.  WS-BEST-* HOLDS THE
052680*    BEST SUBSET FOUND SO FAR AND STARTS AT ZERO/MASK-ZERO - THE
052690*    EMPTY SUBSET - SO A TRUCK THAT CANNOT TAKE EVEN ONE ORDER
052695*    STILL COMES OUT WITH A VALID, ZERO-PAYOUT ANSWER.
052700*
052800     MOVE ZERO TO WS-BEST-PAYOUT WS-BEST-WEIGHT WS-BEST-VOLUME
052900                  WS-BEST-COUNT WS-BEST-MASK.
053000     IF WS-ORDER-COUNT IS EQUAL TO ZERO
053100        GO TO 300-EXIT.
053200     COMPUTE WS-MAX-MASK = (2 ** WS-ORDER-COUNT) - 1.
053300     MOVE ZERO TO WS-SUBSET-MASK.
053400*
053500 305-TRY-NEXT-MASK.
053510*
053520*    MASK ZERO (THE EMPTY SUBSET) IS TRIED TOO, NOT SKIPPED -
053530*    320-CHECK-FEASIBLE SHORT-CIRCUITS IT TO "FEASIBLE, ZERO
053540*    PAYOUT" SO IT NEVER BEATS A REAL SUBSET ON SCORE, BUT IT
053550*    IS STILL THERE AS THE FLOOR WS-BEST-* WAS ALREADY SEEDED
053560*    WITH ABOVE.
053600*
053700     PERFORM 310-DECODE-SUBSET THRU 310-EXIT.
053800     PERFORM 320-CHECK-FEASIBLE THRU 320-EXIT.
053900     IF SUBSET-FEASIBLE
054000        PERFORM 330-SCORE-SUBSET THRU 330-EXIT.
054100     ADD 1 TO WS-SUBSET-MASK.
054200     IF WS-SUBSET-MASK IS NOT GREATER THAN WS-MAX-MASK
054300        GO TO 305-TRY-NEXT-MASK.
054400*
054500 300-EXIT.
054600     EXIT.
054700*
054800 310-DECODE-SUBSET.
054900*
055000*    BREAKS WS-SUBSET-MASK INTO ITS BIT PATTERN, ONE BIT PER
055100*    ORDER-TABLE ENTRY (BIT 1 = ORDER 1, BIT 2 = ORDER 2, ...).
055200*    NO INTRINSIC FUNCTIONS USED - REMAINDER IS TAKEN THE OLD
055300*    WAY, BY DIVIDE ... GIVING ... REMAINDER.
055400*
055500     MOVE WS-SUBSET-MASK TO WS-DECODE-MASK.
055600     MOVE ZERO TO WS-SUBSET-SIZE.
055700     MOVE 1 TO WS-BIT-IX.
055800     PERFORM 312-DECODE-ONE-BIT THRU
055900                       312-DECODE-ONE-BIT-EXIT
056000         UNTIL WS-BIT-IX IS GREATER THAN WS-ORDER-COUNT.
056100*
056200 310-EXIT.
056300     EXIT.
056400*
056500 312-DECODE-ONE-BIT.
056600*
056700     DIVIDE WS-DECODE-MASK BY 2
056800         GIVING WS-DECODE-MASK
056900         REMAINDER WS-DECODE-BIT.
057000     SET TE-IDX TO WS-BIT-IX.
057100     IF WS-DECODE-BIT IS EQUAL TO 1
057200        MOVE 'Y' TO TE-IN-SUBSET (TE-IDX)
057300        ADD 1 TO WS-SUBSET-SIZE
057400     ELSE
057500        MOVE 'N' TO TE-IN-SUBSET (TE-IDX).
057600     ADD 1 TO WS-BIT-IX.
057700*
057800 312-DECODE-ONE-BIT-EXIT.
057900     EXIT.
058000*
058100 320-CHECK-FEASIBLE.
058200*
058300*    A SUBSET IS FEASIBLE WHEN ALL ITS ORDERS SHARE ONE ROUTE,
058400*    AT MOST ONE OF THEM IS HAZMAT (AND THEN IT IS ALONE), EACH
058500*    ORDER'S WINDOW OVERLAPS THE RUNNING WINDOW OF THE ORDERS
058600*    ALREADY FOLDED INTO THE LOAD AT THE TIME IT IS ADDED (TESTED
058650*    AND WIDENED ONE TABLE ENTRY AT A TIME BY 324-TRACK-ROUTE-
058660*    DATES, NOT BY A SINGLE PASS-END COMPARISON), AND THE SUBSET
058670*    FITS THE TRUCK'S WEIGHT AND VOLUME CAPACITY.  THE EMPTY
058680*    SUBSET IS ALWAYS FEASIBLE (PAYOUT ZERO, THE FALLBACK).
058800*
058900     MOVE 'YES' TO WS-FEASIBLE-SW.
059000     IF WS-SUBSET-SIZE IS EQUAL TO ZERO
059100        MOVE ZERO TO WS-SUBSET-PAYOUT WS-SUBSET-WEIGHT
059200                     WS-SUBSET-VOLUME
059300        GO TO 320-EXIT.
059400     MOVE ZERO TO WS-HAZMAT-IN-SUBSET WS-FIRST-IN-SUBSET-IX.
059500     MOVE ZERO TO WS-SUBSET-PAYOUT WS-SUBSET-WEIGHT
059600                  WS-SUBSET-VOLUME.
059700     MOVE 1 TO WS-TAB-IX.
059800     PERFORM 322-CHECK-ONE-ENTRY THRU
059900                       322-CHECK-ONE-ENTRY-EXIT
060000         UNTIL WS-TAB-IX IS GREATER THAN WS-ORDER-COUNT.
060400     IF WS-HAZMAT-IN-SUBSET IS GREATER THAN ZERO AND
060500        WS-SUBSET-SIZE IS GREATER THAN 1
060600        MOVE 'NO ' TO WS-FEASIBLE-SW.
060700     IF WS-SUBSET-WEIGHT IS GREATER THAN WS-MAX-WEIGHT-LBS
060800        MOVE 'NO ' TO WS-FEASIBLE-SW.
060900     IF WS-SUBSET-VOLUME IS GREATER THAN WS-MAX-VOLUME-CUFT
061000        MOVE 'NO ' TO WS-FEASIBLE-SW.
061100*
061200 320-EXIT.
061300     EXIT.
061400*
061500 322-CHECK-ONE-ENTRY.
061610*
061620*    WALKS THE TABLE IN INPUT-ORDER (WS-TAB-IX 1, 2, 3, ...),
061630*    NOT MASK-BIT ORDER, FOLDING EACH SELECTED ENTRY INTO THE
061640*    PARTIAL LOAD ONE AT A TIME.  THE FIRST SELECTED ENTRY JUST
061650*    SEEDS THE RUNNING ROUTE/WINDOW - THERE IS NOTHING TO
061660*    COMPARE IT AGAINST YET.  EVERY SELECTED ENTRY AFTER THAT
061670*    IS HANDED TO 324-TRACK-ROUTE-DATES, WHICH TESTS IT AGAINST
061680*    THE RUNNING ROUTE/WINDOW BUILT FROM THE ENTRIES ALREADY
061690*    FOLDED IN - NOT A SINGLE MIN/MAX TAKEN OVER THE WHOLE
061695*    FINISHED SUBSET AT THE END OF THE WALK.
061698*
061700     SET TE-IDX TO WS-TAB-IX.
061800     ADD 1 TO WS-TAB-IX.
061900     IF TE-IN-SUBSET-NO (TE-IDX)
062000        GO TO 322-CHECK-ONE-ENTRY-EXIT.
062100     IF WS-FIRST-IN-SUBSET-IX IS EQUAL TO ZERO
062200        MOVE WS-TAB-IX TO WS-FIRST-IN-SUBSET-IX
062300        MOVE TE-ORIGIN (TE-IDX)        TO WS-SUBSET-ROUTE-ORIGIN
062400        MOVE TE-DESTINATION (TE-IDX)   TO WS-SUBSET-ROUTE-DEST
062500        MOVE TE-PICKUP-DATE (TE-IDX)   TO WS-SUBSET-EARLY-PICKUP
062700        MOVE TE-DELIVERY-DATE (TE-IDX) TO WS-SUBSET-LATE-DLVRY
062900     ELSE
063000        PERFORM 324-TRACK-ROUTE-DATES THRU
063100                          324-TRACK-ROUTE-DATES-EXIT.
063200     IF TE-IS-HAZMAT (TE-IDX)
063300        ADD 1 TO WS-HAZMAT-IN-SUBSET.
063400     ADD TE-PAYOUT-CENTS (TE-IDX) TO WS-SUBSET-PAYOUT.
063500     ADD TE-WEIGHT-LBS (TE-IDX)   TO WS-SUBSET-WEIGHT.
063600     ADD TE-VOLUME-CUFT (TE-IDX)  TO WS-SUBSET-VOLUME.
063700*
063800 322-CHECK-ONE-ENTRY-EXIT.
063900     EXIT.
064000*
064100 324-TRACK-ROUTE-DATES.
064150*
064160*    THE CANDIDATE IS CHECKED AGAINST THE RUNNING WINDOW OF THE
064170*    ORDERS ALREADY FOLDED IN - NOT A SINGLE GLOBAL MIN/MAX OVER
064180*    THE FINISHED SUBSET - THEN THE RUNNING WINDOW IS WIDENED TO
064190*    COVER THE CANDIDATE, SO THE NEXT TABLE ENTRY IS TESTED
064195*    AGAINST THE LOAD AS IT STANDS AFTER THIS ONE JOINS IT.
064200*
064300     IF TE-ORIGIN (TE-IDX) NOT EQUAL TO WS-SUBSET-ROUTE-ORIGIN OR
064400        TE-DESTINATION (TE-IDX) NOT EQUAL TO WS-SUBSET-ROUTE-DEST
064500        MOVE 'NO ' TO WS-FEASIBLE-SW.
064550     IF TE-PICKUP-DATE (TE-IDX) IS GREATER THAN
064560        WS-SUBSET-LATE-DLVRY OR
064570        WS-SUBSET-EARLY-PICKUP IS GREATER THAN
064580        TE-DELIVERY-DATE (TE-IDX)
064590        MOVE 'NO ' TO WS-FEASIBLE-SW.
064600     IF TE-PICKUP-DATE (TE-IDX) IS LESS THAN
064700        WS-SUBSET-EARLY-PICKUP
064800        MOVE TE-PICKUP-DATE (TE-IDX) TO WS-SUBSET-EARLY-PICKUP.
064900     IF TE-DELIVERY-DATE (TE-IDX) IS GREATER THAN
065000        WS-SUBSET-LATE-DLVRY
065100        MOVE TE-DELIVERY-DATE (TE-IDX) TO WS-SUBSET-LATE-DLVRY.
065200*
065300 324-TRACK-ROUTE-DATES-EXIT.
065400     EXIT.
065500*
065600 330-SCORE-SUBSET.
065610*
065620*    ONLY REACHED FOR A SUBSET 320-CHECK-FEASIBLE ALREADY
065630*    PASSED.  STRICTLY-GREATER, NOT GREATER-OR-EQUAL - SPEC
065640*    SAYS TIES MAY BE BROKEN ARBITRARILY AND THE REFERENCE
065650*    KEEPS THE FIRST ONE FOUND, SO A LATER SUBSET WITH THE
065660*    SAME PAYOUT NEVER DISPLACES AN EARLIER WINNER.
065700*
065800     IF WS-SUBSET-PAYOUT IS GREATER THAN WS-BEST-PAYOUT
065900        MOVE WS-SUBSET-PAYOUT TO WS-BEST-PAYOUT
066000        MOVE WS-SUBSET-WEIGHT TO WS-BEST-WEIGHT
066100        MOVE WS-SUBSET-VOLUME TO WS-BEST-VOLUME
066200        MOVE WS-SUBSET-SIZE   TO WS-BEST-COUNT
066300        MOVE WS-SUBSET-MASK   TO WS-BEST-MASK.
066400*
066500 330-EXIT.
066600     EXIT.
066700*
066800 400-DERIVE-TOTALS.
066810*
066820*    UTILIZATION IS CARRIED TO 2 DECIMAL PLACES, ROUNDED HALF-
066830*    UP, AND FORCED TO ZERO RATHER THAN DIVIDED BY ZERO WHEN
066840*    THE TRUCK'S OWN CAPACITY FIELD IS ZERO (150-VALIDATE-TRUCK
066850*    WOULD HAVE REJECTED A ZERO-CAPACITY TRUCK ALREADY, BUT THE
066860*    ZERO-DIVIDE GUARD STAYS HERE ANYWAY - CHEAP INSURANCE
066870*    AGAINST AN 0C7 IF THAT VALIDATION IS EVER LOOSENED).
066900*
067000     PERFORM 410-MARK-BEST-ENTRIES THRU 410-EXIT.
067100     IF WS-MAX-WEIGHT-LBS IS EQUAL TO ZERO
067200        MOVE ZERO TO WS-UTIL-WEIGHT-PCT
067300     ELSE
067400        COMPUTE WS-UTIL-INTERMED ROUNDED =
067500              WS-BEST-WEIGHT * 100 / WS-MAX-WEIGHT-LBS
067600        MOVE WS-UTIL-INTERMED TO WS-UTIL-WEIGHT-PCT.
067700     IF WS-MAX-VOLUME-CUFT IS EQUAL TO ZERO
067800        MOVE ZERO TO WS-UTIL-VOLUME-PCT
067900     ELSE
068000        COMPUTE WS-UTIL-INTERMED ROUNDED =
068100              WS-BEST-VOLUME * 100 / WS-MAX-VOLUME-CUFT
068200        MOVE WS-UTIL-INTERMED TO WS-UTIL-VOLUME-PCT.
068300*
068400 400-EXIT.
068500     EXIT.
068600*
068700 410-MARK-BEST-ENTRIES.
068800*
068900*    RE-DECODES THE WINNING MASK INTO TE-IN-BEST SO THE WRITE
069000*    AND REPORT PARAGRAPHS CAN WALK THE TABLE IN ASCENDING
069100*    INPUT-INDEX ORDER WITHOUT CARRYING THE MASK AROUND.
069200*
069300     MOVE WS-BEST-MASK TO WS-DECODE-MASK.
069400     MOVE 1 TO WS-BIT-IX.
069500     PERFORM 412-MARK-ONE-BIT THRU
069600                       412-MARK-ONE-BIT-EXIT
069700         UNTIL WS-BIT-IX IS GREATER THAN WS-ORDER-COUNT.
069800*
069900 410-EXIT.
070000     EXIT.
070100*
070200 412-MARK-ONE-BIT.
070300*
070400     DIVIDE WS-DECODE-MASK BY 2
070500         GIVING WS-DECODE-MASK
070600         REMAINDER WS-DECODE-BIT.
070700     SET TE-IDX TO WS-BIT-IX.
070800     IF WS-DECODE-BIT IS EQUAL TO 1
070900        MOVE 'Y' TO TE-IN-BEST (TE-IDX)
071000     ELSE
071100        MOVE 'N' TO TE-IN-BEST (TE-IDX).
071200     ADD 1 TO WS-BIT-IX.
071300*
071400 412-MARK-ONE-BIT-EXIT.
071500     EXIT.
071600*
071700 500-WRITE-PLAN-REC.
071710*
071720*    ONE PLAN-REC PER RUN, WRITTEN WHETHER OR NOT ANY ORDER WAS
071730*    SELECTED - A ZERO-ORDER PLAN RECORD (TL-4855) TELLS THE
071740*    DOWNSTREAM DISPATCH JOB THE TRUCK RAN BUT COULDN'T BE
071750*    LOADED, RATHER THAN LEAVING IT LOOKING LIKE THE RUN NEVER
071760*    EXECUTED AT ALL.
071800*
071900     MOVE WS-TRUCK-ID         TO PLN-TRUCK-ID.
072000     MOVE WS-BEST-COUNT       TO PLN-SELECTED-COUNT.
072100     MOVE WS-BEST-PAYOUT      TO PLN-TOTAL-PAYOUT-CENTS.
072200     MOVE WS-BEST-WEIGHT      TO PLN-TOTAL-WEIGHT-LBS.
072300     MOVE WS-BEST-VOLUME      TO PLN-TOTAL-VOLUME-CUFT.
072400     MOVE WS-UTIL-WEIGHT-PCT  TO PLN-UTIL-WEIGHT-PCT.
072500     MOVE WS-UTIL-VOLUME-PCT  TO PLN-UTIL-VOLUME-PCT.
072600     WRITE PLAN-REC.
072700*
072800 500-EXIT.
072900     EXIT.
073000*
073100 520-WRITE-DETAIL-RECS.
073110*
073120*    ONE DETAIL-REC PER SELECTED ORDER (TL-4602) - PLAN-FILE
073130*    ALONE ONLY HAS THE TOTALS, NOT WHICH ORDER-IDS THE TRUCK
073140*    ACTUALLY CARRIES, WHICH THE DISPATCH SIDE NEEDS FOR
073150*    PRINTING BILLS OF LADING.
073200*
073300     MOVE 1 TO WS-TAB-IX.
073400     PERFORM 522-WRITE-ONE-DETAIL THRU
073500                       522-WRITE-ONE-DETAIL-EXIT
073600         UNTIL WS-TAB-IX IS GREATER THAN WS-ORDER-COUNT.
073700*
073800 520-EXIT.
073900     EXIT.
074000*
074100 522-WRITE-ONE-DETAIL.
074210*
074220*    WALKS WS-ORDER-TAB IN ORIGINAL INPUT-ORDER ORDER, NOT MASK
074230*    BIT ORDER, SO DETAIL-FILE COMES OUT IN THE SAME SEQUENCE
074240*    THE ORDERS WERE RECEIVED IN - TE-IN-BEST-NO ENTRIES ARE
074250*    SKIPPED VIA GO TO RATHER THAN WRAPPING THE WRITE IN
074260*    ANOTHER IF LEVEL.
074270*
074300     SET TE-IDX TO WS-TAB-IX.
074400     ADD 1 TO WS-TAB-IX.
074500     IF TE-IN-BEST-NO (TE-IDX)
074600        GO TO 522-WRITE-ONE-DETAIL-EXIT.
074700     MOVE WS-TRUCK-ID              TO DTL-TRUCK-ID.
074800     MOVE TE-ORDER-ID (TE-IDX)     TO DTL-ORDER-ID.
074900     MOVE TE-PAYOUT-CENTS (TE-IDX) TO DTL-PAYOUT-CENTS.
075000     WRITE DETAIL-REC.
075100*
075200 522-WRITE-ONE-DETAIL-EXIT.
075300     EXIT.
075400*
075500 600-WRITE-REPORT.
075510*
075520*    THE PRINTED LOAD PLAN REPORT - HEADINGS, ONE DETAIL LINE
075530*    PER SELECTED ORDER IN INPUT ORDER, THEN THE TOTALS BLOCK.
075540*    SPEC CALLS FOR ONE TRUCK PER RUN, SO UNLIKE CNTRLBRK'S
075550*    SORTED, MULTI-GROUP REPORT THERE IS NO CONTROL BREAK HERE
075560*    AND NO NEED FOR A MINOR/INTERMEDIATE/MAJOR TOTALS LADDER -
075570*    ONE PASS OVER THE TABLE, ONE TOTALS BLOCK AT THE END.
075600*
075700     PERFORM 610-REPORT-HEADINGS THRU 610-EXIT.
075800     MOVE 1 TO WS-TAB-IX.
075900     PERFORM 615-REPORT-ONE-ORDER THRU
076000                       615-REPORT-ONE-ORDER-EXIT
076100         UNTIL WS-TAB-IX IS GREATER THAN WS-ORDER-COUNT.
076200     PERFORM 630-REPORT-TOTALS THRU 630-EXIT.
076300*
076400 600-EXIT.
076500     EXIT.
076600*
076700 615-REPORT-ONE-ORDER.
076810*
076820*    SAME WALK-AND-SKIP SHAPE AS 522-WRITE-ONE-DETAIL, KEPT AS
076830*    ITS OWN PARAGRAPH RATHER THAN SHARED WITH IT SINCE THE
076840*    REPORT LINE AND THE DETAIL RECORD DIFFER IN LAYOUT AND IN
076850*    WHAT THEY WRITE TO (PLAN-REPORT VS DETAIL-FILE).
076860*
076900     SET TE-IDX TO WS-TAB-IX.
077000     ADD 1 TO WS-TAB-IX.
077100     IF TE-IN-BEST-NO (TE-IDX)
077200        GO TO 615-REPORT-ONE-ORDER-EXIT.
077300     PERFORM 620-REPORT-DETAIL-LINE THRU 620-EXIT.
077400*
077500 615-REPORT-ONE-ORDER-EXIT.
077600     EXIT.
077700*
077800 610-REPORT-HEADINGS.
077910*
077920*    TOP-OF-FORM ON THE FIRST LINE SKIPS TO A NEW PAGE (VIA THE
077930*    C01 CHANNEL DECLARED IN SPECIAL-NAMES) - THERE IS ONLY ONE
077940*    TRUCK PER RUN SO THIS FIRES EXACTLY ONCE, NOT ONCE PER
077950*    CONTROL-BREAK GROUP THE WAY CNTRLBRK'S 955-HEADINGS DOES.
077960*
078000     MOVE WS-TRUCK-ID TO RPT-TRUCK-ID.
078100     MOVE WS-MAX-WEIGHT-LBS TO RPT-MAX-WEIGHT.
078200     MOVE WS-MAX-VOLUME-CUFT TO RPT-MAX-VOLUME.
078300     WRITE PLAN-REPORT-LINE FROM HL-HEADER-1
078400         AFTER ADVANCING TOP-OF-FORM.
078500     WRITE PLAN-REPORT-LINE FROM HL-HEADER-2
078600         AFTER ADVANCING 1 LINE.
078700     WRITE PLAN-REPORT-LINE FROM HL-HEADER-3
078800         AFTER ADVANCING 2 LINES.
078900*
079000 610-EXIT.
079100     EXIT.
079200*
079300 620-REPORT-DETAIL-LINE.
079410*
079420*    PAYOUT-DL IS DOLLARS-AND-CENTS EDITED (TL-4711), BUT
079430*    TE-PAYOUT-CENTS IS RAW INTEGER CENTS WITH NO IMPLIED
079440*    DECIMAL POINT - A STRAIGHT MOVE LINES THE CENTS UP IN THE
079450*    WHOLE-DOLLAR POSITIONS AND ZERO-FILLS THE .99, PRINTING
079460*    CENTS AS IF THEY WERE DOLLARS (TL-5110).  DIVIDING DOWN
079470*    THROUGH WS-RPT-PAYOUT-DOLLARS FIRST GIVES THE EDITED FIELD
079480*    A VALUE PROPERLY ALIGNED AT THE DECIMAL POINT.
079490*
079500     MOVE TE-ORDER-ID (TE-IDX)     TO ORDER-ID-DL.
079550     COMPUTE WS-RPT-PAYOUT-DOLLARS =
079560         TE-PAYOUT-CENTS (TE-IDX) / 100.
079570     MOVE WS-RPT-PAYOUT-DOLLARS    TO PAYOUT-DL.
079700     MOVE TE-WEIGHT-LBS (TE-IDX)   TO WEIGHT-DL.
079800     MOVE TE-VOLUME-CUFT (TE-IDX)  TO VOLUME-DL.
079900     MOVE TE-ORIGIN (TE-IDX)       TO ORIGIN-DL.
080000     MOVE TE-DESTINATION (TE-IDX)  TO DESTINATION-DL.
080100     WRITE PLAN-REPORT-LINE FROM DL-DETAIL
080200         AFTER ADVANCING 1 LINE.
080300*
080400 620-EXIT.
080500     EXIT.
080600*
080700 630-REPORT-TOTALS.
080810*
080820*    SAME WS-BEST-PAYOUT-TO-DOLLARS CONVERSION AS 620 FOR THE
080830*    SAME REASON - PAYOUT-TL IS THE OTHER EDITED FIELD THAT
080840*    TL-5110 TOUCHED.  WS-BEST-* IS THE WINNING SUBSET'S
080850*    TOTALS, ALREADY SETTLED BY 400-DERIVE-TOTALS/330-SCORE-
080860*    SUBSET BEFORE THIS PARAGRAPH EVER RUNS.
080870*
080900     MOVE WS-BEST-COUNT      TO COUNT-TL.
080950     COMPUTE WS-RPT-PAYOUT-DOLLARS = WS-BEST-PAYOUT / 100.
080970     MOVE WS-RPT-PAYOUT-DOLLARS TO PAYOUT-TL.
081100     MOVE WS-BEST-WEIGHT     TO WEIGHT-TL.
081200     MOVE WS-BEST-VOLUME     TO VOLUME-TL.
081300     MOVE WS-UTIL-WEIGHT-PCT TO WT-PCT-TL.
081400     MOVE WS-UTIL-VOLUME-PCT TO VL-PCT-TL.
081500     WRITE PLAN-REPORT-LINE FROM TL-TOTALS-1
081600         AFTER ADVANCING 2 LINES.
081700     WRITE PLAN-REPORT-LINE FROM TL-TOTALS-2
081800         AFTER ADVANCING 1 LINE.
081900     WRITE PLAN-REPORT-LINE FROM TL-TOTALS-3
082000         AFTER ADVANCING 1 LINE.
082100*
082200 630-EXIT.
082300     EXIT.
