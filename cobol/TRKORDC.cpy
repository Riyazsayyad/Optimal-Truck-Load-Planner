000100*--------------------------------------------------------------*
000200*    TRKORDC   -  ORDER WORK-TABLE LAYOUT                     *
000300*    COPY MEMBER REFERENCED BY TRKLOAD, IN LOAD-OPTIMIZER     *
000400*    WORKING STORAGE.  ONE ENTRY PER CANDIDATE FREIGHT ORDER, *
000500*    UP TO 25 ENTRIES, LOADED FROM ORDER-FILE IN INPUT ORDER. *
000600*--------------------------------------------------------------*
000700*    CHANGED    BY    REQUEST     DESCRIPTION                 *
000800*    04/14/86   WTH   TL-4401     ORIGINAL COPY MEMBER,       *
000900*                                 FREIGHT LOAD PLANNER.       *
001000*    03/02/98   WTH   Y2K-0017    DATES CARRIED AS 9(8)       *
001100*                                 YYYYMMDD, NO 2-DIGIT YEARS. *
001200*    07/14/11   MBW   TL-4518     ADDED TE-IN-SUBSET FLAG     *
001300*                                 FOR OPTIMIZER BIT DECODE.   *
001400*--------------------------------------------------------------*
001500 01  WS-ORDER-TAB.
001600     05  TE-ORDER-ENTRY OCCURS 25 TIMES INDEXED BY TE-IDX.
001700         10  TE-ORDER-ID           PIC X(20).
001800         10  TE-PAYOUT-CENTS       PIC 9(11).
001900         10  TE-WEIGHT-LBS         PIC 9(09).
002000         10  TE-VOLUME-CUFT        PIC 9(09).
002100         10  TE-ORIGIN             PIC X(30).
002200         10  TE-DESTINATION        PIC X(30).
002300         10  TE-PICKUP-DATE        PIC 9(08).
002400         10  TE-DELIVERY-DATE      PIC 9(08).
002500         10  TE-HAZMAT-FLAG        PIC X(01).
002600             88  TE-IS-HAZMAT          VALUE 'Y'.
002700             88  TE-NOT-HAZMAT         VALUE 'N'.
002800         10  TE-IN-SUBSET          PIC X(01).
002900             88  TE-IN-SUBSET-YES      VALUE 'Y'.
003000             88  TE-IN-SUBSET-NO       VALUE 'N'.
003100         10  TE-IN-BEST            PIC X(01).
003200             88  TE-IN-BEST-YES        VALUE 'Y'.
003300             88  TE-IN-BEST-NO         VALUE 'N'.
003400         10  FILLER                PIC X(05).
